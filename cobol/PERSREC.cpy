000100******************************************************************
000200* COPY MEMBER:  PERSREC                                          *
000300* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              *
000400* ALL RIGHTS RESERVED                                             *
000500******************************************************************
000600*                                                                 *
000700* DESCRIPTION :  RECORD LAYOUT FOR THE PERSON EXTRACT/LOAD RUN.    *
000800*                ONE MEMBER SERVES THREE PHYSICAL FILES:          *
000900*                   PERSON-IN       - THE GENERATED FEED FILE     *
001000*                   PERSON-OUT      - THE TABLE-LOAD FAN-OUT FILE *
001100*                   PERSON-CSV-xxxx - THE PRINT/CSV REPORT LINES  *
001200*                                                                 *
001300* MAINTENANCE LOG:                                                *
001400* 03/14/88  D.STOUT    ORIGINAL MEMBER FOR PERSLOAD EXTRACT.          *
001500* 07/09/91  J.SAYLES   ADDED PERSON-OUT VIEW FOR TABLE LOAD.          *
001600* 11/30/98  D.STOUT    Y2K REMEDIATION - REVIEWED EVERY DATE-         *
001700*                      LIKE FIELD ON THIS MEMBER.  PI-PERSON-AGE      *
001800*                      IS A 3-DIGIT AGE, NOT A CALENDAR FIELD,        *
001900*                      SO NO WINDOWING WAS REQUIRED.                  *
002000* 09/02/14  R.OKAFOR   ADDED NAME-PARTS REDEFINES FOR THE             *
002100*                      NAME-VALIDATION SUBROUTINE, REQ #4471.         *
002200* 03/19/18  R.OKAFOR   CSV REPORT LINES MOVED IN FROM PERSLOAD        *
002300*                      WORKING-STORAGE PER SHOP STD CR-0093.          *
002400* 11/07/22  M.DUBOSE   CONFIRMED NO 2-DIGIT YEAR FIELDS REMAIN        *
002500*                      ON THIS MEMBER DURING THE ANNUAL AUDIT.        *
002600******************************************************************
002700*                                                                 *
002800*    0    1    1    2    2    3    3    4    4    5    5    6      *
002900* ....5....0....5....0....5....0....5....0....5....0....5....0    *
003000*                                                                 *
003100******************************************************************
003200 01  PERSON-IN-RECORD.
003300     05  PI-PERSON-ID                PIC 9(09).
003400     05  PI-PERSON-ID-X REDEFINES
003500         PI-PERSON-ID                PIC X(09).
003600     05  PI-PERSON-NAME              PIC X(20).
003700     05  PI-PERSON-NAME-PARTS REDEFINES
003800         PI-PERSON-NAME.
003900         10  PI-PERSON-NAME-FIRST10  PIC X(10).
004000         10  PI-PERSON-NAME-LAST10   PIC X(10).
004100     05  PI-PERSON-AGE               PIC 9(03).
004200     05  PI-PERSON-ADDRESS           PIC X(40).
004300     05  FILLER                      PIC X(08).
004400*                                                                 *
004500******************************************************************
004600* PERSON-OUT-RECORD - ONE ROW PER PERSON LOADED TO THE TARGET      *
004700* TABLE.  ID IS NOT CARRIED - THE TARGET SYSTEM ASSIGNS ITS OWN    *
004800* SURROGATE KEY ON LOAD, SO THE ID SLOT IS RESERVED BUT BLANK.     *
004900******************************************************************
005000 01  PERSON-OUT-RECORD.
005100     05  PO-PERSON-ID-RESERVED       PIC X(09) VALUE SPACES.
005200     05  PO-PERSON-NAME              PIC X(20).
005300     05  PO-PERSON-AGE               PIC 9(03).
005400     05  PO-PERSON-ADDRESS           PIC X(40).
005500     05  FILLER                      PIC X(08).
005600*                                                                 *
005700******************************************************************
005800* PERSON-CSV-HEADER-LINE - SOURCE SYSTEM'S HEADER USES KOREAN      *
005900* COLUMN LABELS (id,name,age,address); OUR EBCDIC CODE PAGE HAS   *
006000* NO HANGUL GLYPHS SO THE SHOP SUBSTITUTES THE ASCII COLUMN       *
006100* NAMES BELOW - SAME FOUR COLUMNS, SAME ORDER.  SEE REQ #4471.    *
006200******************************************************************
006300 01  PERSON-CSV-HEADER-LINE.
006400     05  PH-TEXT                     PIC X(21)
006500         VALUE 'id,name,age,address'.
006600     05  FILLER                      PIC X(59) VALUE SPACES.
006700*                                                                 *
006800******************************************************************
006900* PERSON-CSV-DETAIL-LINE - ID,NAME,AGE,ADDRESS, COMMA-DELIMITED.  *
007000* BUILT BY PERSLOAD FROM PI-PERSON-ID/NAME/AGE/ADDRESS EACH TIME  *
007100* A RECORD PASSES THE BR-3 NON-BLANK-NAME EDIT.                   *
007200******************************************************************
007300 01  PERSON-CSV-DETAIL-LINE.
007400     05  PD-ID-TEXT                  PIC Z(08)9.
007500     05  PD-COMMA-1                  PIC X VALUE ','.
007600     05  PD-NAME-TEXT                PIC X(20).
007700     05  PD-COMMA-2                  PIC X VALUE ','.
007800     05  PD-AGE-TEXT                 PIC ZZ9.
007900     05  PD-COMMA-3                  PIC X VALUE ','.
008000     05  PD-ADDRESS-TEXT             PIC X(40).
008100     05  FILLER                      PIC X(05) VALUE SPACES.
008200*                                                                 *
008300******************************************************************
008400* PERSON-CSV-FOOTER-LINE - 15 HYPHENS FOLLOWED BY A BLANK LINE,    *
008500* WRITTEN AS TWO SEPARATE REPORT RECORDS BY PERSLOAD.              *
008600******************************************************************
008700 01  PERSON-CSV-FOOTER-LINE.
008800     05  PF-RULE                     PIC X(15) VALUE
008900         '---------------'.
009000     05  FILLER                      PIC X(65) VALUE SPACES.
009100 01  PERSON-CSV-BLANK-LINE           PIC X(80) VALUE SPACES.
