000100******************************************************************
000200* COPY MEMBER:  ORDRREC                                          *
000300* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              *
000400* ALL RIGHTS RESERVED                                             *
000500******************************************************************
000600*                                                                 *
000700* DESCRIPTION :  RECORD LAYOUT FOR THE ORDERS FILE.  ONE RECORD    *
000800*                PER ORDER.  FILE IS PRE-SORTED BY ORD-USER-ID SO  *
000900*                USRLVLUP CAN SUM A USER'S ORDERS IN A SINGLE      *
001000*                SYNCHRONIZED PASS AGAINST THE USER FILE (CONTROL  *
001100*                BREAK ON ORD-USER-ID, NO KEYED RE-READ NEEDED).    *
001200*                                                                 *
001300* MAINTENANCE LOG:                                                *
001400* 02/11/87  D.STOUT    ORIGINAL MEMBER - ORD-USER-ID/ORD-AMOUNT       *
001500*                      ONLY (THE LEVEL-UP RULE NEEDS NO MORE).        *
001600* 12/18/98  D.STOUT    Y2K REMEDIATION - NO DATE FIELDS EXISTED       *
001700*                      ON THIS MEMBER AT THE TIME; REVIEWED AND       *
001800*                      CLOSED WITH NO CHANGE REQUIRED.                *
001900* 11/02/20  R.OKAFOR   ADDED ORD-CREATED-DATE - THE MONTHLY           *
002000*                      ORDER-STATISTICS REPORT GROUPS BY THIS         *
002100*                      DATE AND HAD NO HOME ON THE OLD LAYOUT,        *
002200*                      REQ #5201.                                     *
002300* 04/28/24  M.DUBOSE   ADDED ORD-CREATED-DATE-PARTS REDEFINES         *
002400*                      FOR THE STAT-MONTH RANGE COMPARE IN 0700.      *
002500******************************************************************
002600*                                                                 *
002700*    0    1    1    2    2    3    3    4    4    5    5    6      *
002800* ....5....0....5....0....5....0....5....0....5....0....5....0    *
002900*                                                                 *
003000******************************************************************
003100 01  ORDERS-RECORD.
003200     05  ORD-USER-ID                 PIC 9(09).
003300     05  ORD-USER-ID-X REDEFINES
003400         ORD-USER-ID                 PIC X(09).
003500     05  ORD-AMOUNT                  PIC 9(09).
003600     05  ORD-CREATED-DATE            PIC 9(08).
003700     05  ORD-CREATED-DATE-PARTS REDEFINES
003800         ORD-CREATED-DATE.
003900         10  ORD-CRTD-CCYY           PIC 9(04).
004000         10  ORD-CRTD-MM             PIC 9(02).
004100         10  ORD-CRTD-DD             PIC 9(02).
004200     05  FILLER                      PIC X(10).
