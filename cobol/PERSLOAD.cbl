000100***********************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400***********************************************************************
000500* PROGRAM:  PERSLOAD
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* READS THE PERSON EXTRACT FEED (PERSON-IN) AND -
001000*     STEP 1 (0200) WRITES A CSV REPORT OF EVERY PERSON WHOSE
001100*            NAME IS NOT BLANK, ONE DETAIL LINE EACH, APPENDED
001200*            TO THE EXISTING REPORT FILE
001300*     STEP 2 (0400) RE-READS THE SAME FEED FROM THE TOP AND FANS
001400*            EVERY RECORD OUT TO PERSON-OUT FOR THE TABLE LOAD
001500*            JOB - THE TWO STEPS DO NOT SHARE AN OPEN CURSOR
001600*
001700* THE TWO STEPS ARE INDEPENDENT - STEP 2 DOES NOT SKIP RECORDS
001800* STEP 1 REJECTED ON THE BLANK-NAME EDIT.  SEE 0310 BELOW.
001900***********************************************************************
002000*
002100* CHANGE LOG:
002200*   02/14/89  D.STOUT    ORIGINAL PROGRAM - CSV STEP ONLY.
002300*   04/14/91  J.SAYLES   ADDED STEP 2 (0400), PERSON-OUT FAN-OUT
002400*                        FOR THE NEW TABLE LOAD JOB, REQ #2290.
002500*   12/28/98  D.STOUT    Y2K REMEDIATION - REVIEWED EVERY DATE-
002600*                        LIKE FIELD IN THIS PROGRAM.  PI-PERSON-
002700*                        AGE IS A 3-DIGIT AGE, NOT A CALENDAR
002800*                        FIELD, SO NO WINDOWING WAS REQUIRED.
002900*   09/02/14  R.OKAFOR   ADDED 0310-VALIDATE-PERSON BLANK-NAME
003000*                        EDIT - STEP 1 WAS WRITING EMPTY ROWS,
003100*                        REQ #4471.
003200*   03/19/18  R.OKAFOR   REPORT LINES MOVED OUT TO PERSREC COPY
003300*                        MEMBER PER SHOP STD CR-0093 SO THE SAME
003400*                        LAYOUT CAN BE SHARED WITH PERSLOAD2 ON
003500*                        THE OTHER SHIFT.
003600*   11/07/22  M.DUBOSE   ANNUAL AUDIT - CONFIRMED NO 2-DIGIT
003700*                        YEAR FIELDS REMAIN IN THIS PROGRAM.
003800*   06/02/25  M.DUBOSE   STEP 1 NOW OPENS THE REPORT FILE EXTEND
003900*                        RATHER THAN OUTPUT - REPORT IS APPENDED
004000*                        TO, NOT OVERWRITTEN, PER REQ #6017.
004100***********************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.  PERSLOAD.
004400 AUTHOR. DOUG STOUT.
004500 INSTALLATION. THE SYSTEMS GROUP.
004600 DATE-WRITTEN. 02/14/89.
004700 DATE-COMPILED. 06/02/25.
004800 SECURITY. NON-CONFIDENTIAL.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-GRADE IS "0123456789"
005700     UPSI-0 IS STEP2-SKIP-SWITCH.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200     SELECT PERSON-IN-FILE  ASSIGN TO UT-S-PERSNIN
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE  IS SEQUENTIAL
006500         FILE STATUS  IS WS-PERSNIN-STATUS.
006600*
006700     SELECT CSV-REPORT-FILE ASSIGN TO UT-S-PERSNRPT
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE  IS SEQUENTIAL
007000         FILE STATUS  IS WS-PERSNRPT-STATUS.
007100*
007200     SELECT PERSON-OUT-FILE ASSIGN TO UT-S-PERSNOUT
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE  IS SEQUENTIAL
007500         FILE STATUS  IS WS-PERSNOUT-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  PERSON-IN-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0 RECORDS.
008400 01  PERSON-IN-FD-RECORD         PIC X(80).
008500*
008600 FD  CSV-REPORT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0 RECORDS.
009000 01  CSV-REPORT-RECORD            PIC X(80).
009100*
009200 FD  PERSON-OUT-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0 RECORDS.
009600 01  PERSON-OUT-FD-RECORD         PIC X(80).
009700*
009800 WORKING-STORAGE SECTION.
009900***********************************************************************
010000* FILE STATUS AND END-OF-FILE SWITCHES
010100***********************************************************************
010200 01  WS-FILE-STATUSES.
010300     05  WS-PERSNIN-STATUS        PIC X(2) VALUE SPACES.
010400     05  WS-PERSNRPT-STATUS       PIC X(2) VALUE SPACES.
010500     05  WS-PERSNOUT-STATUS       PIC X(2) VALUE SPACES.
010600     05  FILLER                   PIC X(02).
010700*
010800 01  WS-SWITCHES.
010900     05  WS-PERSNIN-EOF-SW        PIC X    VALUE "N".
011000         88  PERSNIN-EOF               VALUE "Y".
011100     05  WS-PERSNIN2-EOF-SW       PIC X    VALUE "N".
011200         88  PERSNIN2-EOF              VALUE "Y".
011300     05  WS-PERSON-NAME-SW        PIC X    VALUE "Y".
011400         88  PERSON-NAME-IS-VALID      VALUE "Y".
011500         88  PERSON-NAME-IS-INVALID    VALUE "N".
011600     05  FILLER                   PIC X(01).
011700*
011800***********************************************************************
011900* COUNTERS AND ACCUMULATORS - A PLAIN TALLY COUNTER IS CARRIED COMP
012000* PER CALCCOST'S PATIENT-DEDUCTIBLE-REM (NO MONEY IS ACCUMULATED ON
012100* THIS PROGRAM, SO COMP-3 DOES NOT APPEAR HERE).
012200***********************************************************************
012300 01  WS-COUNTERS.
012400     05  WS-CSV-DETAIL-COUNT      PIC S9(7) COMP VALUE +0.
012500     05  FILLER                   PIC X(01).
012600*
012700* WS-CSV-REJECT-COUNT/WS-TABLE-WRITE-COUNT ARE CARRIED AS 77-LEVEL
012800* ITEMS RATHER THAN IN THE GROUP ABOVE, PER SHOP STANDARD FOR A
012900* STANDALONE COUNTER (WRKSFINL CR-0027 CONVENTION).
013000 77  WS-CSV-REJECT-COUNT      PIC S9(7) COMP VALUE +0.
013100 77  WS-TABLE-WRITE-COUNT     PIC S9(7) COMP VALUE +0.
013200*
013300***********************************************************************
013400* RUN-DATE WORK AREA - THE REDEFINES BELOW LET THE SAME
013500* ACCEPTED DATE BE VIEWED AS CCYYMMDD, AS A SPLIT CCYY/MM/DD
013600* GROUP, AND AS A YYMMDD FIELD FOR THE OLD-STYLE START-UP
013700* CONSOLE MESSAGE BELOW (SEE M.DUBOSE, 06/02/25).
013800***********************************************************************
013900 01  WS-RUN-DATE-CCYYMMDD         PIC 9(08) VALUE ZEROS.
014000 01  WS-RUN-DATE-PARTS REDEFINES
014100     WS-RUN-DATE-CCYYMMDD.
014200     05  WS-RUN-CCYY              PIC 9(04).
014300     05  WS-RUN-MM                PIC 9(02).
014400     05  WS-RUN-DD                PIC 9(02).
014500 01  WS-RUN-DATE-YYMMDD REDEFINES
014600     WS-RUN-DATE-CCYYMMDD.
014700     05  FILLER                   PIC 9(02).
014800     05  WS-RUN-DATE-YY           PIC 9(02).
014900     05  WS-RUN-DATE-MMDD         PIC 9(04).
015000*
015100 COPY PERSREC.
015200*
015300***********************************************************************
015400 PROCEDURE DIVISION.
015500***********************************************************************
015600*
015700 0000-MAIN.
015800     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
015900     DISPLAY "PERSLOAD STARTED DATE = " WS-RUN-MM "/"
016000             WS-RUN-DD "/" WS-RUN-CCYY " (MM/DD/CCYY)".
016100*
016200     PERFORM 0200-CSV-WRITER-STEP THRU 0200-EXIT.
016300* UPSI-0 IS THE OPERATOR'S SWITCH TO SUPPRESS STEP 2 FOR A RUN -
016400* SET ON VIA THE JCL UPSI PARM WHEN ONLY THE CSV REPORT IS WANTED.
016500     IF NOT STEP2-SKIP-SWITCH
016600         PERFORM 0400-TABLE-WRITER-STEP THRU 0400-EXIT
016700     END-IF.
016800     PERFORM 0900-WRAP-UP THRU 0900-EXIT.
016900*
017000     DISPLAY "PERSLOAD ENDED - CSV DETAILS: " WS-CSV-DETAIL-COUNT
017100             " REJECTED: " WS-CSV-REJECT-COUNT
017200             " TABLE ROWS: " WS-TABLE-WRITE-COUNT.
017300     GOBACK.
017400*
017500***********************************************************************
017600* STEP 1 - CSV PERSON REPORT.  OPENS PERSON-IN FOR INPUT AND THE
017700* REPORT FILE EXTEND (APPENDED TO, NOT OVERWRITTEN - REQ #6017),
017800* WRITES ONE HEADER LINE, ONE DETAIL LINE PER NON-BLANK-NAME
017900* PERSON (BR-3), THEN THE HYPHEN-RULE FOOTER AND A BLANK LINE.
018000***********************************************************************
018100 0200-CSV-WRITER-STEP.
018200     OPEN INPUT  PERSON-IN-FILE.
018300     OPEN EXTEND CSV-REPORT-FILE.
018400     PERFORM 0280-CHECK-STEP1-OPENS THRU 0280-EXIT.
018500     IF PERSNIN-EOF
018600         GO TO 0200-EXIT
018700     END-IF.
018800*
018900     WRITE CSV-REPORT-RECORD FROM PERSON-CSV-HEADER-LINE
019000         AFTER ADVANCING C01.
019100*
019200     PERFORM 0210-READ-PERSON-IN THRU 0210-EXIT.
019300     PERFORM 0230-PROCESS-CSV-DETAIL THRU 0230-EXIT
019400         UNTIL PERSNIN-EOF.
019500*
019600     WRITE CSV-REPORT-RECORD FROM PERSON-CSV-FOOTER-LINE.
019700     WRITE CSV-REPORT-RECORD FROM PERSON-CSV-BLANK-LINE.
019800*
019900     CLOSE PERSON-IN-FILE.
020000     CLOSE CSV-REPORT-FILE.
020100 0200-EXIT.
020200     EXIT.
020300*
020400 0210-READ-PERSON-IN.
020500     READ PERSON-IN-FILE INTO PERSON-IN-RECORD
020600         AT END
020700             MOVE "Y" TO WS-PERSNIN-EOF-SW
020800     END-READ.
020900 0210-EXIT.
021000     EXIT.
021100*
021200* 0230 FILTERS OUT BLANK-NAME FEED ROWS (BR-3) - ONLY A ROW
021300* THAT PASSES 0310 IS EVER WRITTEN TO THE CSV REPORT OR COUNTED.
021400 0230-PROCESS-CSV-DETAIL.
021500     PERFORM 0310-VALIDATE-PERSON THRU 0310-EXIT.
021600     IF PERSON-NAME-IS-VALID
021700         PERFORM 0235-BUILD-CSV-DETAIL-LINE THRU 0235-EXIT
021800         WRITE CSV-REPORT-RECORD FROM PERSON-CSV-DETAIL-LINE
021900         ADD 1 TO WS-CSV-DETAIL-COUNT
022000     ELSE
022100         ADD 1 TO WS-CSV-REJECT-COUNT
022200     END-IF.
022300     PERFORM 0210-READ-PERSON-IN THRU 0210-EXIT.
022400 0230-EXIT.
022500     EXIT.
022600*
022700 0235-BUILD-CSV-DETAIL-LINE.
022800     MOVE PI-PERSON-ID   TO PD-ID-TEXT.
022900     MOVE PI-PERSON-NAME TO PD-NAME-TEXT.
023000     MOVE PI-PERSON-AGE  TO PD-AGE-TEXT.
023100     MOVE PI-PERSON-ADDRESS TO PD-ADDRESS-TEXT.
023200 0235-EXIT.
023300     EXIT.
023400*
023500* BR-3 - ISNOTEMPTYNAME - A ROW WITH A BLANK OR LOW-VALUE NAME
023600* NEVER REACHES THE CSV REPORT.  REQ #4471, R.OKAFOR 09/02/14.
023700 0310-VALIDATE-PERSON.
023800     SET PERSON-NAME-IS-VALID TO TRUE.
023900     IF PI-PERSON-NAME = SPACES OR LOW-VALUES
024000         SET PERSON-NAME-IS-INVALID TO TRUE
024100     END-IF.
024200     IF PI-PERSON-AGE IS NOT NUMERIC-GRADE
024300         DISPLAY "WARNING - PI-PERSON-AGE NOT NUMERIC, ID: "
024400                 PI-PERSON-ID
024500     END-IF.
024600 0310-EXIT.
024700     EXIT.
024800*
024900 0280-CHECK-STEP1-OPENS.
025000     IF WS-PERSNIN-STATUS NOT = "00"
025100         DISPLAY "ERROR OPENING PERSON-IN-FILE. RC: "
025200                 WS-PERSNIN-STATUS
025300         MOVE 16 TO RETURN-CODE
025400         MOVE "Y" TO WS-PERSNIN-EOF-SW
025500     END-IF.
025600     IF WS-PERSNRPT-STATUS NOT = "00"
025700         DISPLAY "ERROR OPENING CSV-REPORT-FILE. RC: "
025800                 WS-PERSNRPT-STATUS
025900         MOVE 16 TO RETURN-CODE
026000         MOVE "Y" TO WS-PERSNIN-EOF-SW
026100     END-IF.
026200 0280-EXIT.
026300     EXIT.
026400*
026500***********************************************************************
026600* STEP 2 - TABLE-LOAD FAN-OUT.  RE-OPENS PERSON-IN FROM THE TOP
026700* (INDEPENDENT OF STEP 1 - SEE HEADER NOTE) AND WRITES EVERY
026800* RECORD, BLANK NAME OR NOT, TO PERSON-OUT.  THE TARGET TABLE
026900* ASSIGNS ITS OWN SURROGATE KEY SO THE ID SLOT GOES OUT BLANK.
027000***********************************************************************
027100 0400-TABLE-WRITER-STEP.
027200     OPEN INPUT  PERSON-IN-FILE.
027300     OPEN OUTPUT PERSON-OUT-FILE.
027400     PERFORM 0480-CHECK-STEP2-OPENS THRU 0480-EXIT.
027500     IF PERSNIN2-EOF
027600         GO TO 0400-EXIT
027700     END-IF.
027800*
027900     PERFORM 0410-REREAD-PERSON-IN THRU 0410-EXIT.
028000     PERFORM 0420-WRITE-PERSON-OUT THRU 0420-EXIT
028100         UNTIL PERSNIN2-EOF.
028200*
028300     CLOSE PERSON-IN-FILE.
028400     CLOSE PERSON-OUT-FILE.
028500 0400-EXIT.
028600     EXIT.
028700*
028800 0410-REREAD-PERSON-IN.
028900     READ PERSON-IN-FILE INTO PERSON-IN-RECORD
029000         AT END
029100             MOVE "Y" TO WS-PERSNIN2-EOF-SW
029200     END-READ.
029300 0410-EXIT.
029400     EXIT.
029500*
029600 0420-WRITE-PERSON-OUT.
029700     MOVE SPACES           TO PO-PERSON-ID-RESERVED.
029800     MOVE PI-PERSON-NAME   TO PO-PERSON-NAME.
029900     MOVE PI-PERSON-AGE    TO PO-PERSON-AGE.
030000     MOVE PI-PERSON-ADDRESS TO PO-PERSON-ADDRESS.
030100     WRITE PERSON-OUT-FD-RECORD FROM PERSON-OUT-RECORD.
030200     ADD 1 TO WS-TABLE-WRITE-COUNT.
030300     PERFORM 0410-REREAD-PERSON-IN THRU 0410-EXIT.
030400 0420-EXIT.
030500     EXIT.
030600*
030700 0480-CHECK-STEP2-OPENS.
030800     IF WS-PERSNIN-STATUS NOT = "00"
030900         DISPLAY "ERROR RE-OPENING PERSON-IN-FILE. RC: "
031000                 WS-PERSNIN-STATUS
031100         MOVE 16 TO RETURN-CODE
031200         MOVE "Y" TO WS-PERSNIN2-EOF-SW
031300     END-IF.
031400     IF WS-PERSNOUT-STATUS NOT = "00"
031500         DISPLAY "ERROR OPENING PERSON-OUT-FILE. RC: "
031600                 WS-PERSNOUT-STATUS
031700         MOVE 16 TO RETURN-CODE
031800         MOVE "Y" TO WS-PERSNIN2-EOF-SW
031900     END-IF.
032000 0480-EXIT.
032100     EXIT.
032200*
032300 0900-WRAP-UP.
032400     CONTINUE.
032500 0900-EXIT.
032600     EXIT.
