000100***********************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400***********************************************************************
000500* PROGRAM:  USRLVLUP
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* PASS 1 (0500) MATCHES THE MEMBERSHIP USER FILE (USER-IN) AGAINST
001000*     THE ORDERS FILE, BOTH IN ASCENDING USER-ID SEQUENCE, AND SUMS
001100*     EACH USER'S ORDERS IN A SINGLE SYNCHRONIZED PASS (NO KEYED
001200*     RE-READ - SEE 0610/0620 BELOW).  A USER WHOSE TOTAL CLEARS THE
001300*     NEXT-LEVEL THRESHOLD FOR THEIR CURRENT LEVEL IS PROMOTED AND
001400*     STAMPED WITH TODAY'S DATE; EVERY USER, PROMOTED OR NOT, IS
001500*     REWRITTEN TO USER-OUT.
001600*
001700* PASS 2 (0700) IS SKIPPED ENTIRELY UNLESS A REPORTING-MONTH RUN
001800*     PARM IS SUPPLIED (SEE 0120) - WHEN ONE IS, THE ORDERS FILE IS
001900*     SORTED INTO ORD-CREATED-DATE SEQUENCE AND A DAILY ORDER-AMOUNT
002000*     TOTAL IS WRITTEN FOR EVERY DATE IN THE REQUESTED MONTH.
002100***********************************************************************
002200*
002300* CHANGE LOG:
002400*   06/12/90  D.STOUT    ORIGINAL PROGRAM - PASS 1 ONLY, THREE-TIER
002500*                        LADDER (NORMAL/SILVER/GOLD).
002600*   08/20/93  J.SAYLES   ADDED THE VIP TIER ABOVE GOLD PER MARKETING
002700*                        REQUEST, REQ #1184.
002800*   01/11/99  D.STOUT    Y2K REMEDIATION - USR-UPDATED-DATE EXPANDED
002900*                        FROM A WINDOWED 2-DIGIT YEAR TO A FULL
003000*                        4-DIGIT CCYYMMDD STAMP; SEE USERREC.
003100*   11/02/20  R.OKAFOR   ADDED PASS 2 (0700), THE MONTHLY ORDER-
003200*                        STATISTICS REPORT, REQ #5201.  PASS 2 IS
003300*                        SKIPPED WHEN NO REPORTING-MONTH PARM CARD
003400*                        IS PRESENT - SEE 0100/0120.
003500*   08/14/23  M.DUBOSE   REPLACED THE HARD-CODED LEVEL LITERALS IN
003600*                        0620/0625 WITH THE 88-LEVELS ADDED TO
003700*                        USERREC, REQ #5520.
003800*   04/28/24  M.DUBOSE   PASS 2 NOW SORTS ORDERS-FILE RATHER THAN
003900*                        RELYING ON A SEPARATE BY-DATE EXTRACT -
004000*                        ONE FEWER FILE FOR OPERATIONS TO SCHEDULE.
004100***********************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.  USRLVLUP.
004400 AUTHOR. DOUG STOUT.
004500 INSTALLATION. THE SYSTEMS GROUP.
004600 DATE-WRITTEN. 06/12/90.
004700 DATE-COMPILED. 04/28/24.
004800 SECURITY. NON-CONFIDENTIAL.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-GRADE IS "0123456789"
005700     UPSI-0 IS STATS-STEP-SKIP-SWITCH.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200     SELECT USER-FILE       ASSIGN TO UT-S-USERIN
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE  IS SEQUENTIAL
006500         FILE STATUS  IS WS-USERIN-STATUS.
006600*
006700     SELECT ORDERS-FILE     ASSIGN TO UT-S-ORDRIN
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE  IS SEQUENTIAL
007000         FILE STATUS  IS WS-ORDRIN-STATUS.
007100*
007200     SELECT USER-OUT-FILE   ASSIGN TO UT-S-USEROUT
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE  IS SEQUENTIAL
007500         FILE STATUS  IS WS-USEROUT-STATUS.
007600*
007700* RUN-PARM-FILE CARRIES ONE OPTIONAL CARD - THE REPORTING MONTH FOR
007800* PASS 2 (BR-5).  FILE STATUS 35 (FILE NOT FOUND) MEANS NO CARD WAS
007900* SUPPLIED THIS RUN - PASS 2 IS SKIPPED, NOT ABENDED.  SEE 0100.
008000     SELECT RUN-PARM-FILE   ASSIGN TO UT-S-RUNPARM
008100         ORGANIZATION IS SEQUENTIAL
008200         ACCESS MODE  IS SEQUENTIAL
008300         FILE STATUS  IS WS-RUNPARM-STATUS.
008400*
008500     SELECT SORTED-ORDERS-FILE ASSIGN TO UT-S-ORDRSRT
008600         ORGANIZATION IS SEQUENTIAL
008700         ACCESS MODE  IS SEQUENTIAL
008800         FILE STATUS  IS WS-ORDRSRT-STATUS.
008900*
009000     SELECT STAT-REPORT-FILE ASSIGN TO UT-S-ORDSTAT
009100         ORGANIZATION IS SEQUENTIAL
009200         ACCESS MODE  IS SEQUENTIAL
009300         FILE STATUS  IS WS-ORDSTAT-STATUS.
009400*
009500     SELECT SORT-WORK-FILE  ASSIGN TO SORTWK01.
009600*
009700 DATA DIVISION.
009800 FILE SECTION.
009900*
010000 FD  USER-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     BLOCK CONTAINS 0 RECORDS.
010400 01  USER-IN-FD-RECORD           PIC X(60).
010500*
010600 FD  ORDERS-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0 RECORDS.
011000 01  ORDERS-IN-FD-RECORD         PIC X(36).
011100*
011200 FD  USER-OUT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     BLOCK CONTAINS 0 RECORDS.
011600 01  USER-OUT-FD-RECORD          PIC X(60).
011700*
011800 FD  RUN-PARM-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     BLOCK CONTAINS 0 RECORDS.
012200 01  RUN-PARM-FD-RECORD          PIC X(08).
012300*
012400 SD  SORT-WORK-FILE.
012500 01  SORT-WORK-RECORD.
012600     05  SW-USER-ID               PIC 9(09).
012700     05  SW-AMOUNT                PIC 9(09).
012800     05  SW-CREATED-DATE          PIC 9(08).
012900     05  FILLER                   PIC X(10).
013000*
013100 FD  SORTED-ORDERS-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     BLOCK CONTAINS 0 RECORDS.
013500 01  SORTED-ORDERS-FD-RECORD     PIC X(36).
013600*
013700 FD  STAT-REPORT-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     BLOCK CONTAINS 0 RECORDS.
014100 01  STAT-REPORT-RECORD          PIC X(80).
014200*
014300 WORKING-STORAGE SECTION.
014400***********************************************************************
014500* FILE STATUS AND END-OF-FILE SWITCHES
014600***********************************************************************
014700 01  WS-FILE-STATUSES.
014800     05  WS-USERIN-STATUS         PIC X(2) VALUE SPACES.
014900     05  WS-ORDRIN-STATUS         PIC X(2) VALUE SPACES.
015000     05  WS-USEROUT-STATUS        PIC X(2) VALUE SPACES.
015100     05  WS-RUNPARM-STATUS        PIC X(2) VALUE SPACES.
015200     05  WS-ORDRSRT-STATUS        PIC X(2) VALUE SPACES.
015300     05  WS-ORDSTAT-STATUS        PIC X(2) VALUE SPACES.
015400     05  FILLER                   PIC X(02).
015500*
015600 01  WS-SWITCHES.
015700     05  WS-USERIN-EOF-SW         PIC X    VALUE "N".
015800         88  USERIN-EOF                VALUE "Y".
015900     05  WS-ORDRIN-EOF-SW         PIC X    VALUE "N".
016000         88  ORDRIN-EOF                VALUE "Y".
016100     05  WS-ORDRSRT-EOF-SW        PIC X    VALUE "N".
016200         88  ORDRSRT-EOF               VALUE "Y".
016300     05  WS-RUNPARM-SW            PIC X    VALUE "N".
016400         88  STAT-STEP-REQUESTED       VALUE "Y".
016500         88  STAT-STEP-NOT-REQUESTED   VALUE "N".
016600     05  WS-PROMOTED-SW           PIC X    VALUE "N".
016700         88  USER-WAS-PROMOTED         VALUE "Y".
016800         88  USER-NOT-PROMOTED         VALUE "N".
016900     05  FILLER                   PIC X(01).
017000*
017100***********************************************************************
017200* COUNTERS AND ACCUMULATORS - A PLAIN TALLY COUNTER IS CARRIED COMP
017300* PER SAM3ABND'S CUST-ORDERS-YTD; COMP-3 IS RESERVED FOR A TRUE
017400* MONEY ACCUMULATOR PER SAM3ABND'S CUST-ACCT-BALANCE.
017500***********************************************************************
017600 01  WS-COUNTERS.
017700     05  WS-USER-READ-COUNT       PIC S9(7) COMP VALUE +0.
017800     05  WS-USER-PROMOTED-COUNT   PIC S9(7) COMP VALUE +0.
017900     05  WS-ORDER-MATCH-COUNT     PIC S9(7) COMP VALUE +0.
018000     05  WS-STAT-GROUP-COUNT      PIC S9(7) COMP VALUE +0.
018100     05  FILLER                   PIC X(01).
018200*
018300* WS-USR-TOTAL-AMOUNT/WS-STAT-ACCUM-AMOUNT ARE STANDALONE 77-LEVEL
018400* MONEY ACCUMULATORS, NOT GROUPED, PER SHOP STANDARD FOR A SINGLE
018500* WORK FIELD WITH NO COMPANION ITEMS (WRKSFINL CR-0027 CONVENTION).
018600 77  WS-USR-TOTAL-AMOUNT          PIC S9(9) COMP-3 VALUE +0.
018700 77  WS-STAT-ACCUM-AMOUNT         PIC S9(9)V99 COMP-3 VALUE +0.
018800*
018900***********************************************************************
019000* RUN-DATE WORK AREA - USED TO STAMP USR-UPDATED-DATE ON A PROMOTED
019100* USER AND, VIA THE REDEFINES BELOW, TO CHECK THE RUN-PARM CARD
019200* AGAINST THE CURRENT REPORTING MONTH (BR-5).
019300***********************************************************************
019400 01  WS-RUN-DATE-CCYYMMDD         PIC 9(08) VALUE ZEROS.
019500 01  WS-RUN-DATE-PARTS REDEFINES
019600     WS-RUN-DATE-CCYYMMDD.
019700     05  WS-RUN-CCYY              PIC 9(04).
019800     05  WS-RUN-MM                PIC 9(02).
019900     05  WS-RUN-DD                PIC 9(02).
020000*
020100***********************************************************************
020200* BR-5 - THE RUN-PARM CARD.  IF PRESENT IT MUST BE A VALID CCYYMM OR
020300* A CCYY-MM REPORTING MONTH (REQ #5201) - ANYTHING ELSE FAILS THE
020400* GATE AND PASS 2 IS SKIPPED, NOT ABENDED (SEE 0120).
020500***********************************************************************
020600 01  WS-RUN-PARM-CARD             PIC X(08) VALUE SPACES.
020700 01  WS-STAT-CCYYMM               PIC 9(06) VALUE ZEROS.
020800 01  WS-STAT-CCYYMM-PARTS REDEFINES
020900     WS-STAT-CCYYMM.
021000     05  WS-STAT-CCYY             PIC 9(04).
021100     05  WS-STAT-MM               PIC 9(02).
021200 01  WS-RUN-PARM-DASH-VIEW REDEFINES WS-RUN-PARM-CARD.
021300     05  WS-PARM-CCYY             PIC 9(04).
021400     05  WS-PARM-DASH             PIC X.
021500     05  WS-PARM-MM               PIC 9(02).
021600     05  FILLER                   PIC X(01).
021700*
021800 COPY USERREC.
021900 COPY ORDRREC.
022000 COPY STATREC.
022100*
022200***********************************************************************
022300 PROCEDURE DIVISION.
022400***********************************************************************
022500*
022600 0000-MAIN.
022700     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
022800     DISPLAY "USRLVLUP STARTED DATE = " WS-RUN-MM "/"
022900             WS-RUN-DD "/" WS-RUN-CCYY " (MM/DD/CCYY)".
023000*
023100     PERFORM 0100-OPEN-PARM-FILE THRU 0100-EXIT.
023200*
023300     PERFORM 0500-LEVEL-UP-PASS THRU 0500-EXIT.
023400*
023500* UPSI-0 IS THE OPERATOR'S EMERGENCY KILL SWITCH FOR PASS 2 - SET
023600* ON VIA THE JCL UPSI PARM, IT SUPPRESSES THE STATISTICS PASS EVEN
023700* WHEN THE RUN-PARM CARD REQUESTED IT (E.G. A BAD SORT WORK VOLUME).
023800     IF STAT-STEP-REQUESTED
023900         AND NOT STATS-STEP-SKIP-SWITCH
024000         PERFORM 0700-STATISTICS-PASS THRU 0700-EXIT
024100     END-IF.
024200*
024300     PERFORM 0900-WRAP-UP THRU 0900-EXIT.
024400*
024500     DISPLAY "USRLVLUP ENDED - USERS READ: " WS-USER-READ-COUNT
024600             " PROMOTED: " WS-USER-PROMOTED-COUNT
024700             " STAT GROUPS: " WS-STAT-GROUP-COUNT.
024800     GOBACK.
024900*
025000***********************************************************************
025100* 0100 READS THE OPTIONAL RUN-PARM CARD.  FILE STATUS 35 (FILE NOT
025200* FOUND) IS NOT AN ERROR HERE - IT MEANS NO CARD WAS SUPPLIED AND
025300* PASS 2 IS SIMPLY SKIPPED THIS RUN.  REQ #5201.
025400***********************************************************************
025500 0100-OPEN-PARM-FILE.
025600     SET STAT-STEP-NOT-REQUESTED TO TRUE.
025700     OPEN INPUT RUN-PARM-FILE.
025800     EVALUATE WS-RUNPARM-STATUS
025900         WHEN "00"
026000             READ RUN-PARM-FILE INTO WS-RUN-PARM-CARD
026100                 AT END
026200                     CONTINUE
026300                 NOT AT END
026400                     PERFORM 0120-VALIDATE-RUN-PARM THRU 0120-EXIT
026500             END-READ
026600             CLOSE RUN-PARM-FILE
026700         WHEN "35"
026800             CONTINUE
026900         WHEN OTHER
027000             DISPLAY "ERROR OPENING RUN-PARM-FILE. RC: "
027100                     WS-RUNPARM-STATUS
027200     END-EVALUATE.
027300 0100-EXIT.
027400     EXIT.
027500*
027600* BR-5 - THE CARD MUST BE A VALID CCYYMM (6 DIGITS) OR CCYY-MM (4
027700* DIGITS, A DASH, 2 DIGITS) REPORTING MONTH.  ANYTHING ELSE FAILS
027800* THE GATE SILENTLY - PASS 2 IS SKIPPED, THE RUN IS NOT ABENDED.
027900 0120-VALIDATE-RUN-PARM.
028000     IF WS-RUN-PARM-CARD(1:6) IS NUMERIC-GRADE
028100         AND WS-RUN-PARM-CARD(7:2) = SPACES
028200         MOVE WS-RUN-PARM-CARD(1:6) TO WS-STAT-CCYYMM
028300         SET STAT-STEP-REQUESTED TO TRUE
028400     ELSE
028500         IF WS-PARM-CCYY IS NUMERIC-GRADE
028600             AND WS-PARM-DASH = "-"
028700             AND WS-PARM-MM IS NUMERIC-GRADE
028800             MOVE WS-PARM-CCYY TO WS-STAT-CCYY
028900             MOVE WS-PARM-MM   TO WS-STAT-MM
029000             SET STAT-STEP-REQUESTED TO TRUE
029100         ELSE
029200             DISPLAY "RUN-PARM CARD NOT CCYYMM OR CCYY-MM - "
029300                     "STATISTICS PASS SKIPPED: " WS-RUN-PARM-CARD
029400             SET STAT-STEP-NOT-REQUESTED TO TRUE
029500         END-IF
029600     END-IF.
029700 0120-EXIT.
029800     EXIT.
029900*
030000***********************************************************************
030100* PASS 1 - LEVEL-UP.  USER-FILE AND ORDERS-FILE ARE BOTH ASCENDING
030200* BY USER-ID SO EVERY USER'S ORDERS CAN BE SUMMED IN ONE SYNCHRONIZED
030300* PASS (CONTROL BREAK ON USR-USER-ID, NO KEYED RE-READ - SAM3ABND
030400* 720/721 IDIOM).  EVERY USER IS REWRITTEN TO USER-OUT WHETHER OR
030500* NOT THEY WERE PROMOTED.
030600***********************************************************************
030700 0500-LEVEL-UP-PASS.
030800     OPEN INPUT  USER-FILE.
030900     OPEN INPUT  ORDERS-FILE.
031000     OPEN OUTPUT USER-OUT-FILE.
031100     PERFORM 0580-CHECK-PASS1-OPENS THRU 0580-EXIT.
031200     IF USERIN-EOF
031300         GO TO 0500-EXIT
031400     END-IF.
031500*
031600     PERFORM 0540-READ-ORDERS THRU 0540-EXIT.
031700     PERFORM 0510-READ-USER THRU 0510-EXIT.
031800     PERFORM 0600-PROCESS-ONE-USER THRU 0600-EXIT
031900         UNTIL USERIN-EOF.
032000*
032100     CLOSE USER-FILE.
032200     CLOSE ORDERS-FILE.
032300     CLOSE USER-OUT-FILE.
032400 0500-EXIT.
032500     EXIT.
032600*
032700 0510-READ-USER.
032800     READ USER-FILE INTO USER-RECORD
032900         AT END
033000             MOVE "Y" TO WS-USERIN-EOF-SW
033100     END-READ.
033200     IF NOT USERIN-EOF
033300         ADD 1 TO WS-USER-READ-COUNT
033400     END-IF.
033500 0510-EXIT.
033600     EXIT.
033700*
033800 0540-READ-ORDERS.
033900     READ ORDERS-FILE INTO ORDERS-RECORD
034000         AT END
034100             MOVE "Y" TO WS-ORDRIN-EOF-SW
034200     END-READ.
034300 0540-EXIT.
034400     EXIT.
034500*
034600* 0600 SUMS ORD-AMOUNT FOR EVERY ORDERS-RECORD WHOSE ORD-USER-ID
034700* MATCHES THE CURRENT USER (0610), APPLIES BR-1/BR-2 (0620/0625),
034800* THEN REWRITES THE USER (0690) AND ADVANCES TO THE NEXT ONE.
034900 0600-PROCESS-ONE-USER.
035000     MOVE 0 TO WS-USR-TOTAL-AMOUNT.
035100     SET USER-NOT-PROMOTED TO TRUE.
035200     PERFORM 0610-SUM-USER-ORDERS THRU 0610-EXIT
035300         UNTIL ORDRIN-EOF
035400         OR ORD-USER-ID > USR-USER-ID.
035500*
035600     IF NOT USR-LEVEL-VIP
035700         PERFORM 0620-EVALUATE-LEVEL-UP THRU 0620-EXIT
035800     END-IF.
035900*
036000     PERFORM 0690-WRITE-USER-OUT THRU 0690-EXIT.
036100     PERFORM 0510-READ-USER THRU 0510-EXIT.
036200 0600-EXIT.
036300     EXIT.
036400*
036500* AN ORD-USER-ID BELOW THE CURRENT USER IS AN ORPHAN ORDER (NO
036600* MATCHING USER-FILE KEY) - SKIP PAST IT RATHER THAN RE-TESTING
036700* THE SAME RECORD FOREVER.  SAM3ABND 720/721 IDIOM.
036800 0610-SUM-USER-ORDERS.
036900     IF ORD-USER-ID = USR-USER-ID
037000         ADD ORD-AMOUNT TO WS-USR-TOTAL-AMOUNT
037100         ADD 1 TO WS-ORDER-MATCH-COUNT
037200         PERFORM 0540-READ-ORDERS THRU 0540-EXIT
037300     ELSE
037400         PERFORM 0540-READ-ORDERS THRU 0540-EXIT
037500     END-IF.
037600 0610-EXIT.
037700     EXIT.
037800*
037900* BR-1 - A USER IS ELIGIBLE TO LEVEL UP WHEN WS-USR-TOTAL-AMOUNT IS
038000* AT OR ABOVE THE NEXT-LEVEL THRESHOLD FOR THEIR *CURRENT* LEVEL.
038100* VIP IS THE TOP OF THE LADDER AND NEVER REACHES HERE (SEE 0600).
038200 0620-EVALUATE-LEVEL-UP.
038300     EVALUATE TRUE
038400         WHEN USR-LEVEL-NORMAL
038500             AND WS-USR-TOTAL-AMOUNT >= 200000
038600                 PERFORM 0625-RESOLVE-NEW-LEVEL THRU 0625-EXIT
038700         WHEN USR-LEVEL-SILVER
038800             AND WS-USR-TOTAL-AMOUNT >= 300000
038900                 PERFORM 0625-RESOLVE-NEW-LEVEL THRU 0625-EXIT
039000         WHEN USR-LEVEL-GOLD
039100             AND WS-USR-TOTAL-AMOUNT >= 500000
039200                 PERFORM 0625-RESOLVE-NEW-LEVEL THRU 0625-EXIT
039300         WHEN OTHER
039400             CONTINUE
039500     END-EVALUATE.
039600 0620-EXIT.
039700     EXIT.
039800*
039900* BR-2 - THE NEW LEVEL IS RESOLVED FROM SCRATCH, TOP-DOWN, AGAINST
040000* THE SAME THREE THRESHOLDS - IT IS NOT JUST "ONE STEP UP" FROM THE
040100* CURRENT LEVEL.  A USER CAN JUMP MORE THAN ONE TIER IN A SINGLE RUN.
040200 0625-RESOLVE-NEW-LEVEL.
040300     EVALUATE TRUE
040400         WHEN WS-USR-TOTAL-AMOUNT >= 500000
040500             MOVE "VIP   " TO USR-LEVEL
040600         WHEN WS-USR-TOTAL-AMOUNT >= 300000
040700             MOVE "GOLD  " TO USR-LEVEL
040800         WHEN WS-USR-TOTAL-AMOUNT >= 200000
040900             MOVE "SILVER" TO USR-LEVEL
041000         WHEN OTHER
041100             MOVE "NORMAL" TO USR-LEVEL
041200     END-EVALUATE.
041300     MOVE WS-RUN-DATE-CCYYMMDD TO USR-UPDATED-DATE.
041400     SET USER-WAS-PROMOTED TO TRUE.
041500     ADD 1 TO WS-USER-PROMOTED-COUNT.
041600 0625-EXIT.
041700     EXIT.
041800*
041900 0690-WRITE-USER-OUT.
042000     IF USER-WAS-PROMOTED
042100         DISPLAY "USER PROMOTED, ID: " USR-USER-ID
042200                 " NEW LEVEL: " USR-LEVEL
042300     END-IF.
042400     WRITE USER-OUT-FD-RECORD FROM USER-RECORD.
042500 0690-EXIT.
042600     EXIT.
042700*
042800 0580-CHECK-PASS1-OPENS.
042900     IF WS-USERIN-STATUS NOT = "00"
043000         DISPLAY "ERROR OPENING USER-FILE. RC: " WS-USERIN-STATUS
043100         MOVE 16 TO RETURN-CODE
043200         MOVE "Y" TO WS-USERIN-EOF-SW
043300     END-IF.
043400     IF WS-ORDRIN-STATUS NOT = "00"
043500         DISPLAY "ERROR OPENING ORDERS-FILE. RC: " WS-ORDRIN-STATUS
043600         MOVE 16 TO RETURN-CODE
043700         MOVE "Y" TO WS-USERIN-EOF-SW
043800     END-IF.
043900     IF WS-USEROUT-STATUS NOT = "00"
044000         DISPLAY "ERROR OPENING USER-OUT-FILE. RC: " WS-USEROUT-STATUS
044100         MOVE 16 TO RETURN-CODE
044200         MOVE "Y" TO WS-USERIN-EOF-SW
044300     END-IF.
044400 0580-EXIT.
044500     EXIT.
044600*
044700***********************************************************************
044800* PASS 2 - MONTHLY ORDER STATISTICS.  ORDERS-FILE IS PRE-SORTED BY
044900* ORD-USER-ID FOR PASS 1 AND MUST BE RE-SORTED BY ORD-CREATED-DATE
045000* FOR THIS REPORT - SORT-WORK-FILE CARRIES THE RESEQUENCE (A PLAIN
045100* USING/GIVING SORT - NO INPUT OR OUTPUT PROCEDURE IS NEEDED HERE).
045200* ONE DETAIL LINE IS WRITTEN PER DISTINCT ORD-CREATED-DATE WITHIN
045300* THE REQUESTED REPORTING MONTH, ASCENDING DATE ORDER, NO FOOTER.
045400***********************************************************************
045500 0700-STATISTICS-PASS.
045600     SORT SORT-WORK-FILE
045700         ASCENDING KEY SW-CREATED-DATE
045800         USING ORDERS-FILE
045900         GIVING SORTED-ORDERS-FILE.
046000*
046100     OPEN INPUT  SORTED-ORDERS-FILE.
046200     OPEN OUTPUT STAT-REPORT-FILE.
046300     PERFORM 0780-CHECK-PASS2-OPENS THRU 0780-EXIT.
046400     IF ORDRSRT-EOF
046500         GO TO 0700-EXIT
046600     END-IF.
046700*
046800     WRITE STAT-REPORT-RECORD FROM STAT-CSV-HEADER-LINE
046900         AFTER ADVANCING C01.
047000*
047100     PERFORM 0740-READ-SORTED-ORDERS THRU 0740-EXIT.
047200     PERFORM 0750-ADVANCE-TO-STAT-MONTH THRU 0750-EXIT
047300         UNTIL ORDRSRT-EOF
047400         OR SW-CREATED-DATE(1:6) = WS-STAT-CCYYMM.
047500*
047600     PERFORM 0760-PROCESS-ONE-STAT-GROUP THRU 0760-EXIT
047700         UNTIL ORDRSRT-EOF
047800         OR SW-CREATED-DATE(1:6) NOT = WS-STAT-CCYYMM.
047900*
048000     CLOSE SORTED-ORDERS-FILE.
048100     CLOSE STAT-REPORT-FILE.
048200 0700-EXIT.
048300     EXIT.
048400*
048500 0740-READ-SORTED-ORDERS.
048600     READ SORTED-ORDERS-FILE INTO SORT-WORK-RECORD
048700         AT END
048800             MOVE "Y" TO WS-ORDRSRT-EOF-SW
048900     END-READ.
049000 0740-EXIT.
049100     EXIT.
049200*
049300* THE SORTED FILE MAY CARRY DATES OUTSIDE THE REQUESTED REPORTING
049400* MONTH (PRIOR OR FUTURE ACTIVITY) - 0750 SKIPS PAST THEM UNREAD.
049500 0750-ADVANCE-TO-STAT-MONTH.
049600     PERFORM 0740-READ-SORTED-ORDERS THRU 0740-EXIT.
049700 0750-EXIT.
049800     EXIT.
049900*
050000 0760-PROCESS-ONE-STAT-GROUP.
050100     MOVE SW-CREATED-DATE TO STA-DATE.
050200     MOVE 0 TO WS-STAT-ACCUM-AMOUNT.
050300     PERFORM 0765-SUM-ONE-STAT-GROUP THRU 0765-EXIT
050400         UNTIL ORDRSRT-EOF
050500         OR SW-CREATED-DATE NOT = STA-DATE.
050600     MOVE WS-STAT-ACCUM-AMOUNT TO STA-AMOUNT.
050700     PERFORM 0770-WRITE-STAT-DETAIL THRU 0770-EXIT.
050800     ADD 1 TO WS-STAT-GROUP-COUNT.
050900 0760-EXIT.
051000     EXIT.
051100*
051200 0765-SUM-ONE-STAT-GROUP.
051300     ADD SW-AMOUNT TO WS-STAT-ACCUM-AMOUNT.
051400     PERFORM 0740-READ-SORTED-ORDERS THRU 0740-EXIT.
051500 0765-EXIT.
051600     EXIT.
051700*
051800 0770-WRITE-STAT-DETAIL.
051900     MOVE STA-AMOUNT TO SD-AMOUNT-TEXT.
052000     MOVE STA-DATE   TO SD-DATE-TEXT.
052100     WRITE STAT-REPORT-RECORD FROM STAT-CSV-DETAIL-LINE.
052200 0770-EXIT.
052300     EXIT.
052400*
052500 0780-CHECK-PASS2-OPENS.
052600     IF WS-ORDRSRT-STATUS NOT = "00"
052700         DISPLAY "ERROR OPENING SORTED-ORDERS-FILE. RC: "
052800                 WS-ORDRSRT-STATUS
052900         MOVE 16 TO RETURN-CODE
053000         MOVE "Y" TO WS-ORDRSRT-EOF-SW
053100     END-IF.
053200     IF WS-ORDSTAT-STATUS NOT = "00"
053300         DISPLAY "ERROR OPENING STAT-REPORT-FILE. RC: "
053400                 WS-ORDSTAT-STATUS
053500         MOVE 16 TO RETURN-CODE
053600         MOVE "Y" TO WS-ORDRSRT-EOF-SW
053700     END-IF.
053800 0780-EXIT.
053900     EXIT.
054000*
054100 0900-WRAP-UP.
054200     CONTINUE.
054300 0900-EXIT.
054400     EXIT.
