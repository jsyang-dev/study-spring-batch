000100******************************************************************
000200* COPY MEMBER:  USERREC                                          *
000300* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              *
000400* ALL RIGHTS RESERVED                                             *
000500******************************************************************
000600*                                                                 *
000700* DESCRIPTION :  RECORD LAYOUT FOR THE MEMBERSHIP-LEVEL USER       *
000800*                FILE (USER-FILE / USER-OUT-FILE).  ONE RECORD    *
000900*                PER MEMBER.  FILE IS MAINTAINED IN ASCENDING      *
001000*                USR-USER-ID SEQUENCE - THE LEVEL-UP PASS IN       *
001100*                USRLVLUP RELIES ON THIS SEQUENCE TO SYNCHRONIZE   *
001200*                WITH THE ORDERS FILE (SEE ORDRREC).               *
001300*                                                                 *
001400* MAINTENANCE LOG:                                                *
001500* 02/11/87  D.STOUT    ORIGINAL MEMBER, FOUR-TIER LEVEL LADDER.       *
001600* 04/02/91  J.SAYLES   ADDED USR-LEVEL-N REDEFINES FOR THE            *
001700*                      NUMERIC-RANK COMPARE IN 0620, REQ #3108.       *
001800* 12/18/98  D.STOUT    Y2K REMEDIATION - USR-UPDATED-DATE WAS         *
001900*                      WINDOWED 2-DIGIT (USR-UPD-YY); EXPANDED        *
002000*                      TO A FULL 4-DIGIT USR-UPD-CCYY AND THE         *
002100*                      FIELD RENAMED USR-UPDATED-DATE THROUGHOUT.     *
002200* 05/30/17  R.OKAFOR   ADDED USR-UPDATED-DATE-PARTS REDEFINES         *
002300*                      (CCYY/MM/DD) FOR THE RUN-DATE STAMP EDIT.      *
002400* 01/09/19  R.OKAFOR   FOLLOW-UP AUDIT - CONFIRMED USR-UPDATED-       *
002500*                      DATE IS A FULL 8-DIGIT CCYYMMDD, NO            *
002600*                      2-DIGIT YEAR FIELDS REMAIN ON THIS FILE.       *
002700* 08/14/23  M.DUBOSE   ADDED 88-LEVELS FOR THE LADDER, REQ            *
002800*                      #5520 (REMOVE HARD-CODED LEVEL LITERALS        *
002900*                      FROM THE PROCEDURE DIVISION).                  *
003000******************************************************************
003100*                                                                 *
003200*    0    1    1    2    2    3    3    4    4    5    5    6      *
003300* ....5....0....5....0....5....0....5....0....5....0....5....0    *
003400*                                                                 *
003500******************************************************************
003600 01  USER-RECORD.
003700     05  USR-USER-ID                 PIC 9(09).
003800     05  USR-USER-ID-X REDEFINES
003900         USR-USER-ID                 PIC X(09).
004000     05  USR-USERNAME                PIC X(30).
004100     05  USR-LEVEL                   PIC X(06).
004200         88  USR-LEVEL-NORMAL            VALUE 'NORMAL'.
004300         88  USR-LEVEL-SILVER            VALUE 'SILVER'.
004400         88  USR-LEVEL-GOLD              VALUE 'GOLD  '.
004500         88  USR-LEVEL-VIP               VALUE 'VIP   '.
004600     05  USR-LEVEL-N REDEFINES USR-LEVEL PIC X(06).
004700     05  USR-UPDATED-DATE            PIC 9(08).
004800         88  USR-NEVER-PROMOTED          VALUE 0.
004900     05  USR-UPDATED-DATE-PARTS REDEFINES
005000         USR-UPDATED-DATE.
005100         10  USR-UPD-CCYY            PIC 9(04).
005200         10  USR-UPD-MM              PIC 9(02).
005300         10  USR-UPD-DD              PIC 9(02).
005400     05  FILLER                      PIC X(07).
005500*                                                                 *
005600******************************************************************
005700* NOTE - USR-TOTAL-AMOUNT IS *NOT* CARRIED ON THIS RECORD.  PER    *
005800* THE SOURCE ENTITY, TOTAL-AMOUNT IS A DERIVED SUM OF THE USER'S   *
005900* ORDERS AND IS RECOMPUTED EVERY RUN IN USRLVLUP WORKING-STORAGE  *
006000* (SEE WS-USR-TOTAL-AMOUNT) - IT IS NEVER WRITTEN BACK TO EITHER  *
006100* USER-FILE OR USER-OUT-FILE.                                     *
006200******************************************************************
006300*                                                                 *
006400 01  USER-RECORD-LENGTH-CHECK        PIC 9(04) VALUE 0060.
