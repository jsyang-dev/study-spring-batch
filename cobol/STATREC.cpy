000100******************************************************************
000200* COPY MEMBER:  STATREC                                          *
000300* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              *
000400* ALL RIGHTS RESERVED                                             *
000500******************************************************************
000600*                                                                 *
000700* DESCRIPTION :  WORKING-STORAGE LAYOUT FOR ONE ORDER-STATISTICS  *
000800*                GROUP (ONE PER DISTINCT ORD-CREATED-DATE WITHIN  *
000900*                THE REPORTING MONTH) AND THE CSV REPORT LINES     *
001000*                USRLVLUP WRITES FROM IT.  STAGE C IS SKIPPED      *
001100*                ENTIRELY WHEN NO REPORTING-MONTH PARAMETER IS     *
001200*                SUPPLIED - SEE RUN-PARM-CARD IN USRLVLUP.         *
001300*                                                                 *
001400* MAINTENANCE LOG:                                                *
001500*   11/02/20  R.OKAFOR   ORIGINAL MEMBER.                          *
001600*   04/28/24  M.DUBOSE   DECLARED STA-AMOUNT AT 9(09)V99 PER       *
001700*                        SHOP STANDARD FOR A FUTURE FRACTIONAL-    *
001800*                        CURRENCY AMOUNT - TODAY'S ORD-AMOUNT IS   *
001900*                        ALWAYS A WHOLE NUMBER SO NO ROUNDING IS   *
002000*                        EVER PERFORMED AGAINST THIS FIELD.        *
002100******************************************************************
002200*                                                                 *
002300*    0    1    1    2    2    3    3    4    4    5    5    6      *
002400* ....5....0....5....0....5....0....5....0....5....0....5....0    *
002500*                                                                 *
002600******************************************************************
002700 01  ORDER-STATISTICS-ENTRY.
002800     05  STA-AMOUNT                  PIC 9(09)V99.
002900     05  STA-DATE                    PIC 9(08).
003000     05  STA-DATE-PARTS REDEFINES
003100         STA-DATE.
003200         10  STA-CCYY                PIC 9(04).
003300         10  STA-MM                  PIC 9(02).
003400         10  STA-DD                  PIC 9(02).
003500     05  FILLER                      PIC X(05).
003600*                                                                 *
003700******************************************************************
003800* STAT-CSV-HEADER-LINE - WRITTEN ONCE, BEFORE THE FIRST DETAIL.    *
003900******************************************************************
004000 01  STAT-CSV-HEADER-LINE.
004100     05  SH-TEXT                     PIC X(17)
004200         VALUE 'total_amount,date'.
004300     05  FILLER                      PIC X(63) VALUE SPACES.
004400*                                                                 *
004500******************************************************************
004600* STAT-CSV-DETAIL-LINE - STA-AMOUNT,STA-DATE, ONE PER DISTINCT     *
004700* ORD-CREATED-DATE, ASCENDING DATE ORDER.  NO FOOTER LINE - THE    *
004800* SOURCE WRITER HAS NO FOOTER CALLBACK FOR THIS REPORT.            *
004900******************************************************************
005000 01  STAT-CSV-DETAIL-LINE.
005100     05  SD-AMOUNT-TEXT              PIC Z(08)9.99.
005200     05  SD-COMMA-1                  PIC X VALUE ','.
005300     05  SD-DATE-TEXT                PIC 9(08).
005400     05  FILLER                      PIC X(47) VALUE SPACES.
